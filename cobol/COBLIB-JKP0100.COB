000010*====================================================                     
000020*   P R O G R A M A   J K P 0 1 0 0                                       
000030*===================================================*                     
000040*  OBJETIVO: LOTE DE CONTRIBUICAO PARA O POOL DO     *                    
000050*            JACKPOT PROGRESSIVO. LE AS APOSTAS      *                    
000060*            (BET-FILE), AGRUPADAS/ORDENADAS POR     *                    
000070*            JACKPOT-ID, CASA CADA GRUPO COM O MESTRE*                    
000080*            DE JACKPOT (JACKPOT-FILE) E GRAVA UM    *                    
000090*            REGISTRO DE CONTRIBUICAO (CONTRIB-FILE) *                    
000100*            POR APOSTA, ATUALIZANDO O VALOR CORRENTE*                    
000110*            DO POOL (FD-JKP-CURRENT-POOL-VALUE) NO   *                   
000120*            MESTRE, REGRAVADO POR COMPLETO AO FINAL *                    
000130*            DE CADA GRUPO (JACKPOT-FILE-OUT).       *                    
000140*===================================================*                     
000150 IDENTIFICATION DIVISION.                                                 
000160 PROGRAM-ID.    JKP0100.                                                  
000170 AUTHOR.        VICTOR LEAL.                                              
000180 INSTALLATION.  FOURSYS.                                                  
000190 DATE-WRITTEN.  14/03/94.                                                 
000200 DATE-COMPILED.                                                           
000210 SECURITY.      USO RESTRITO AO DEPARTAMENTO DE PROCESSAMENTO             
000220                DE APOSTAS - COBLIB.                                      
000230*---------------------------------------------------*                     
000240*  HISTORICO DE ALTERACOES:                          *                    
000250*  DATA     RESP  CHAMADO     DESCRICAO              *                    
000260*  14/03/94 VL    ----------  CRIACAO ORIGINAL - LOTE*                    
000270*                              GENERICO DE ATUALIZACAO*                   
000280*                              DE SALDO POR CHAVE     *                   
000290*                              (MATCH/MERGE MESTRE X  *                   
000300*                              MOVIMENTO)             *                   
000310*  02/08/96 VL    CH-0611     INCLUSAO DE TOTAIS DE   *                   
000320*                              CONTROLE NA FINALIZACAO*                   
000330*  29/12/98 RSM   CH-2041     AJUSTE DE SECULO - Y2K  *                   
000340*                              (DATAS DE PROCESSAMENTO*                   
000350*                              PASSAM A 4 DIGITOS ANO)*                   
000360*  02/05/07 JCS   CH-3390     RELAYOUT COMPLETO PARA O*                   
000370*                              SUBSISTEMA DE JACKPOT   *                  
000380*                              PROGRESSIVO DA PLATAFOR-*                  
000390*                              MA DE APOSTAS. PASSA A  *                  
000400*                              LER BET-FILE/JACKPOT-   *                  
000410*                              FILE E GRAVAR CONTRIB-  *                  
000420*                              FILE. ESTRATEGIAS FIXED/*                  
000430*                              VARIABLE DE CONTRIBUICAO*                  
000440*  17/10/11 MFS   CH-4402     INCLUSAO DO LIMITE       *                  
000450*                              MAXIMO DE POOL NO       *                  
000460*                              CALCULO DA ESTRATEGIA   *                  
000470*                              VARIAVEL - PISO DE 10%  *                  
000480*  09/03/15 VL    CH-5190     REVISAO DA GERACAO DE    *                  
000490*                              CHAVE DE CONTRIBUICAO - *                  
000500*                              PREFIXO 'CTB-' POR      *                  
000510*                              LOTE/DATA               *                  
000520*  22/02/17 JCS   CH-5377     INCLUSAO DO TOTAL DE     *                  
000530*                              CONTROLE WRK-PR NA      *                  
000540*                              FINALIZACAO, CONFERINDO *                  
000550*                              MESTRES LIDOS CONTRA    *                  
000560*                              MESTRES REGRAVADOS      *                  
000570*===================================================*                     
000580 ENVIRONMENT DIVISION.                                                    
000590 CONFIGURATION SECTION.                                                   
000600 SOURCE-COMPUTER. IBM-3090.                                               
000610 OBJECT-COMPUTER. IBM-3090.                                               
000620 SPECIAL-NAMES.                                                           
000630     C01 IS TOP-OF-FORM                                                   
000640     UPSI-0 ON  STATUS IS WRK-SW-RERUN-ATIVO                              
000650            OFF STATUS IS WRK-SW-RERUN-INATIVO.                           
000660 INPUT-OUTPUT SECTION.                                                    
000670 FILE-CONTROL.                                                            
000680     SELECT BET-FILE                                                      
000690         ASSIGN TO JKPBET                                                 
000700         FILE STATUS IS WRK-FS-BET.                                       
000710     SELECT JACKPOT-FILE                                                  
000720         ASSIGN TO JKPMST                                                 
000730         FILE STATUS IS WRK-FS-JACKPOT.                                   
000740     SELECT JACKPOT-FILE-OUT                                              
000750         ASSIGN TO JKPMSTO                                        CH-3390 
000760         FILE STATUS IS WRK-FS-JKPSAI.                                    
000770     SELECT CONTRIB-FILE                                                  
000780         ASSIGN TO JKPCTB                                         CH-3390 
000790         FILE STATUS IS WRK-FS-CTB.                                       
000800 DATA DIVISION.                                                           
000810 FILE SECTION.                                                            
000820 FD  BET-FILE                                                             
000830     LABEL RECORDS ARE STANDARD.                                          
000840     COPY '#JKPBET'.                                                      
000850 FD  JACKPOT-FILE                                                         
000860     LABEL RECORDS ARE STANDARD.                                          
000870     COPY '#JKPMST'.                                                      
000880 FD  JACKPOT-FILE-OUT                                                     
000890     LABEL RECORDS ARE STANDARD.                                          
000900 01  FD-JACKPOT-SAIDA           PIC X(389).                               
000910 01  FD-JACKPOT-SAIDA-R REDEFINES FD-JACKPOT-SAIDA.                       
000920     05  FD-JKS-JACKPOT-ID         PIC X(36).                             
000930     05  FILLER                    PIC X(353).                            
000940 FD  CONTRIB-FILE                                                         
000950     LABEL RECORDS ARE STANDARD.                                          
000960     COPY '#JKPCTB'.                                                      
000970 WORKING-STORAGE SECTION.                                                 
000980*---------------------------------------------------*                     
000990 01  FILLER PIC X(48) VALUE                                               
001000     '--- AREA DE STATUS DE ARQUIVOS - JKP0100 -----'.                    
001010 77  WRK-FS-BET              PIC X(02) VALUE '00'.                        
001020 77  WRK-FS-JACKPOT          PIC X(02) VALUE '00'.                        
001030 77  WRK-FS-JKPSAI           PIC X(02) VALUE '00'.                        
001040 77  WRK-FS-CTB              PIC X(02) VALUE '00'.                        
001050*---------------------------------------------------*                     
001060*---------------------------------------------------*                     
001070 01  FILLER PIC X(48) VALUE                                               
001080     '--- CONTADORES DE CONTROLE - JKP0100 ---------'.                    
001090 77  WRK-MESTRES-LIDOS       PIC S9(07) COMP VALUE ZERO.                  
001100 77  WRK-MESTRES-GRAVADOS    PIC S9(07) COMP VALUE ZERO.                  
001110 77  WRK-APOSTAS-LIDAS       PIC S9(07) COMP VALUE ZERO.                  
001120 77  WRK-CONTRIB-GRAVADAS    PIC S9(07) COMP VALUE ZERO.                  
001130 77  WRK-SEQ-CONTRIB         PIC S9(09) COMP VALUE ZERO.                  
001140* CH-5377 22/02/17 JCS - TOTAL DE CONTROLE P/ CONFERENCIA DE              
001150*                         MESTRES LIDOS X MESTRES REGRAVADOS              
001160 77  WRK-PR                  PIC S9(07) COMP VALUE ZERO.                  
001170*---------------------------------------------------*                     
001180*---------------------------------------------------*                     
001190 01  FILLER PIC X(48) VALUE                                               
001200     '--- AREA DE CALCULO DA CONTRIBUICAO ----------'.                    
001210 77  WRK-CONTRIBUTION-AMOUNT PIC S9(15)V9(4) VALUE ZERO.                  
001220 77  WRK-CONTRIBUTION-AMOUNT-R REDEFINES                                  
001230     WRK-CONTRIBUTION-AMOUNT PIC S9(19).                                  
001240 77  WRK-POOL-RATIO          PIC S9V9(4)     VALUE ZERO.                  
001250 77  WRK-MULTIPLICADOR       PIC S9V9(4)     VALUE ZERO.                  
001260 77  WRK-SEQ-CONTRIB-ED      PIC 9(09)       VALUE ZERO.                  
001270 77  WRK-CONTRIBUTION-ID-GERADO PIC X(36)    VALUE SPACES.                
001280 77  WRK-DATA-PROCESSAMENTO  PIC X(08)       VALUE SPACES.                
001290 77  WRK-DATA-PROCESSAMENTO-R REDEFINES                                   
001300     WRK-DATA-PROCESSAMENTO PIC 9(08).                                    
001310 77  WRK-LOTE-ORIGEM         PIC X(08)       VALUE 'JKP0100'.             
001320*---------------------------------------------------*                     
001330     COPY '#GLOG'.                                                        
001340 PROCEDURE DIVISION.                                                      
001350*---------------------------------------------------*                     
001360 0000-PRINCIPAL SECTION.                                                  
001370*---------------------------------------------------*                     
001380     PERFORM 1000-INICIALIZAR.                                            
001390     PERFORM 2000-PROCESSAR                                               
001400         UNTIL WRK-FS-JACKPOT EQUAL '10'                                  
001410           AND WRK-FS-BET     EQUAL '10'.                                 
001420     PERFORM 3000-FINALIZAR.                                              
001430     STOP RUN.                                                            
001440*---------------------------------------------------*                     
001450 0000-99-FIM. EXIT.                                                       
001460*---------------------------------------------------*                     
001470*                                                                         
001480*---------------------------------------------------*                     
001490 1000-INICIALIZAR SECTION.                                                
001500*---------------------------------------------------*                     
001510     OPEN INPUT  JACKPOT-FILE                                             
001520          INPUT  BET-FILE                                                 
001530          OUTPUT JACKPOT-FILE-OUT                                         
001540          OUTPUT CONTRIB-FILE.                                            
001550     PERFORM 4000-TESTAR-STATUS.                                          
001560     IF WRK-SW-RERUN-ATIVO                                                
001570        DISPLAY 'JKP0100 - UPSI-0 LIGADO - EXECUCAO EM MODO RERUN'        
001580     END-IF.                                                              
001590     ACCEPT WRK-DATA-PROCESSAMENTO FROM DATE YYYYMMDD.                    
001600     PERFORM 1100-VERIFICA-VAZIO.                                         
001610*---------------------------------------------------*                     
001620 1000-99-FIM. EXIT.                                                       
001630*---------------------------------------------------*                     
001640*                                                                         
001650*---------------------------------------------------*                     
001660 1100-VERIFICA-VAZIO SECTION.                                             
001670*---------------------------------------------------*                     
001680     READ JACKPOT-FILE.                                                   
001690     IF WRK-FS-JACKPOT EQUAL '00'                                         
001700        ADD 1 TO WRK-MESTRES-LIDOS                                        
001710     ELSE                                                                 
001720        IF WRK-FS-JACKPOT EQUAL '10'                                      
001730           DISPLAY 'JKP0100 - MESTRE DE JACKPOT VAZIO'                    
001740        END-IF                                                            
001750     END-IF.                                                              
001760     READ BET-FILE.                                                       
001770     IF WRK-FS-BET EQUAL '00'                                             
001780        ADD 1 TO WRK-APOSTAS-LIDAS                                        
001790     ELSE                                                                 
001800        IF WRK-FS-BET EQUAL '10'                                          
001810           DISPLAY 'JKP0100 - ARQUIVO DE APOSTAS VAZIO'                   
001820        END-IF                                                            
001830     END-IF.                                                              
001840*---------------------------------------------------*                     
001850 1100-99-FIM. EXIT.                                                       
001860*---------------------------------------------------*                     
001870*                                                                         
001880*---------------------------------------------------*                     
001890 2000-PROCESSAR SECTION.                                                  
001900*---------------------------------------------------*                     
001910     EVALUATE TRUE                                                        
001920       WHEN WRK-FS-JACKPOT EQUAL '10'                                     
001930         PERFORM 9100-ERRO-JACKPOT-NAO-ENCONTRADO                         
001940       WHEN WRK-FS-BET EQUAL '10'                                         
001950         WRITE FD-JACKPOT-SAIDA FROM FD-JACKPOT                           
001960         ADD 1 TO WRK-MESTRES-GRAVADOS                                    
001970         READ JACKPOT-FILE                                                
001980         IF WRK-FS-JACKPOT EQUAL '00'                                     
001990            ADD 1 TO WRK-MESTRES-LIDOS                                    
002000         END-IF                                                           
002010       WHEN FD-JKP-JACKPOT-ID LESS FD-BET-JACKPOT-ID                      
002020         WRITE FD-JACKPOT-SAIDA FROM FD-JACKPOT                           
002030         ADD 1 TO WRK-MESTRES-GRAVADOS                                    
002040         READ JACKPOT-FILE                                                
002050         IF WRK-FS-JACKPOT EQUAL '00'                                     
002060            ADD 1 TO WRK-MESTRES-LIDOS                                    
002070         END-IF                                                           
002080       WHEN FD-JKP-JACKPOT-ID EQUAL FD-BET-JACKPOT-ID                     
002090         PERFORM 2060-SELECIONAR-ESTRATEGIA                               
002100         PERFORM 2050-GRAVAR-CONTRIB                                      
002110         READ BET-FILE                                                    
002120         IF WRK-FS-BET EQUAL '00'                                         
002130            ADD 1 TO WRK-APOSTAS-LIDAS                                    
002140         ELSE                                                             
002150            MOVE HIGH-VALUES TO FD-BET-JACKPOT-ID                         
002160         END-IF                                                           
002170         IF FD-BET-JACKPOT-ID NOT EQUAL FD-JKP-JACKPOT-ID                 
002180            PERFORM 2090-REGRAVAR-MESTRE                                  
002190            READ JACKPOT-FILE                                             
002200            IF WRK-FS-JACKPOT EQUAL '00'                                  
002210               ADD 1 TO WRK-MESTRES-LIDOS                                 
002220            END-IF                                                        
002230         END-IF                                                           
002240       WHEN FD-JKP-JACKPOT-ID GREATER FD-BET-JACKPOT-ID                   
002250         PERFORM 9100-ERRO-JACKPOT-NAO-ENCONTRADO                         
002260     END-EVALUATE.                                                        
002270*---------------------------------------------------*                     
002280 2000-99-FIM. EXIT.                                                       
002290*---------------------------------------------------*                     
002300*                                                                         
002310* CH-3390 02/05/07 JCS - NOVA SECAO - GRAVACAO DA CONTRIBUICAO            
002320*---------------------------------------------------*                     
002330 2050-GRAVAR-CONTRIB SECTION.                                             
002340*---------------------------------------------------*                     
002350     PERFORM 2055-GERAR-CONTRIBUTION-ID.                                  
002360     ADD WRK-CONTRIBUTION-AMOUNT TO FD-JKP-CURRENT-POOL-VALUE.            
002370     MOVE WRK-CONTRIBUTION-ID-GERADO TO FD-CTB-CONTRIBUTION-ID.           
002380     MOVE FD-BET-ID                  TO FD-CTB-BET-ID.                    
002390     MOVE FD-BET-USER-ID             TO FD-CTB-USER-ID.                   
002400     MOVE FD-BET-JACKPOT-ID          TO FD-CTB-JACKPOT-ID.                
002410     MOVE FD-BET-AMOUNT              TO FD-CTB-STAKE-AMOUNT.              
002420     MOVE WRK-CONTRIBUTION-AMOUNT TO FD-CTB-CONTRIBUTION-AMOUNT.          
002430     MOVE FD-JKP-CURRENT-POOL-VALUE TO FD-CTB-CURRENT-JACKPOT-AMT.        
002440     MOVE WRK-DATA-PROCESSAMENTO     TO FD-CTB-DATA-PROCESSAMENTO.        
002450     MOVE WRK-LOTE-ORIGEM            TO FD-CTB-LOTE-ORIGEM.               
002460     WRITE FD-CONTRIB.                                                    
002470     ADD 1 TO WRK-CONTRIB-GRAVADAS.                                       
002480     MOVE WRK-DATA-PROCESSAMENTO     TO FD-JKP-DATA-ULT-ATUALIZ.          
002490     MOVE WRK-LOTE-ORIGEM            TO FD-JKP-LOTE-ULT-ATUALIZ.          
002500     ADD 1 TO FD-JKP-QTDE-APOSTAS-LOTE.                                   
002510*---------------------------------------------------*                     
002520 2050-99-FIM. EXIT.                                                       
002530*---------------------------------------------------*                     
002540*                                                                         
002550* CH-5190 09/03/15 VL - NOVO FORMATO DE CHAVE DE CONTRIBUICAO             
002560*---------------------------------------------------*                     
002570 2055-GERAR-CONTRIBUTION-ID SECTION.                                      
002580*---------------------------------------------------*                     
002590     ADD 1 TO WRK-SEQ-CONTRIB.                                            
002600     MOVE WRK-SEQ-CONTRIB TO WRK-SEQ-CONTRIB-ED.                          
002610     MOVE SPACES TO WRK-CONTRIBUTION-ID-GERADO.                           
002620     STRING 'CTB-' DELIMITED BY SIZE                                      
002630            WRK-DATA-PROCESSAMENTO DELIMITED BY SIZE                      
002640            '-' DELIMITED BY SIZE                                         
002650            WRK-LOTE-ORIGEM DELIMITED BY SIZE                             
002660            '-' DELIMITED BY SIZE                                         
002670            WRK-SEQ-CONTRIB-ED DELIMITED BY SIZE                          
002680       INTO WRK-CONTRIBUTION-ID-GERADO.                                   
002690*---------------------------------------------------*                     
002700 2055-99-FIM. EXIT.                                                       
002710*---------------------------------------------------*                     
002720*                                                                         
002730* CH-3390 02/05/07 JCS - SELECAO DE ESTRATEGIA DE CONTRIBUICAO            
002740*---------------------------------------------------*                     
002750 2060-SELECIONAR-ESTRATEGIA SECTION.                                      
002760*---------------------------------------------------*                     
002770     EVALUATE TRUE                                                        
002780       WHEN FD-JKP-CONTRIB-FIXO                                           
002790         PERFORM 2100-CALCULAR-FIXO                                       
002800       WHEN FD-JKP-CONTRIB-VARIAVEL                                       
002810         PERFORM 2200-CALCULAR-VARIAVEL                                   
002820       WHEN OTHER                                                         
002830         PERFORM 9300-ERRO-TIPO-INVALIDO                                  
002840     END-EVALUATE.                                                        
002850*---------------------------------------------------*                     
002860 2060-99-FIM. EXIT.                                                       
002870*---------------------------------------------------*                     
002880*                                                                         
002890*---------------------------------------------------*                     
002900 2090-REGRAVAR-MESTRE SECTION.                                            
002910*---------------------------------------------------*                     
002920     WRITE FD-JACKPOT-SAIDA FROM FD-JACKPOT.                              
002930     ADD 1 TO WRK-MESTRES-GRAVADOS.                                       
002940*---------------------------------------------------*                     
002950 2090-99-FIM. EXIT.                                                       
002960*---------------------------------------------------*                     
002970*                                                                         
002980* CH-3390 02/05/07 JCS - ESTRATEGIA FIXA DE CONTRIBUICAO                  
002990*---------------------------------------------------*                     
003000 2100-CALCULAR-FIXO SECTION.                                              
003010*---------------------------------------------------*                     
003020     COMPUTE WRK-CONTRIBUTION-AMOUNT ROUNDED =                            
003030             FD-BET-AMOUNT * FD-JKP-CONTRIBUTION-PCT.                     
003040*---------------------------------------------------*                     
003050 2100-99-FIM. EXIT.                                                       
003060*---------------------------------------------------*                     
003070*                                                                         
003080* CH-3390 02/05/07 JCS - ESTRATEGIA VARIAVEL DE CONTRIBUICAO              
003090* CH-4402 17/10/11 MFS - PISO DE 10% QUANDO HA TETO DE POOL               
003100*---------------------------------------------------*                     
003110 2200-CALCULAR-VARIAVEL SECTION.                                          
003120*---------------------------------------------------*                     
003130     IF FD-JKP-MAX-POOL-LIMIT NOT GREATER THAN ZERO                       
003140        PERFORM 2100-CALCULAR-FIXO                                        
003150     ELSE                                                                 
003160        COMPUTE WRK-POOL-RATIO ROUNDED =                                  
003170                FD-JKP-CURRENT-POOL-VALUE / FD-JKP-MAX-POOL-LIMIT         
003180        COMPUTE WRK-MULTIPLICADOR ROUNDED = 1 - WRK-POOL-RATIO            
003190        IF WRK-MULTIPLICADOR LESS THAN 0.1                                
003200           MOVE 0.1 TO WRK-MULTIPLICADOR                                  
003210        END-IF                                                            
003220        COMPUTE WRK-CONTRIBUTION-AMOUNT ROUNDED =                         
003230                FD-BET-AMOUNT * FD-JKP-CONTRIBUTION-PCT                   
003240                             * WRK-MULTIPLICADOR                          
003250     END-IF.                                                              
003260*---------------------------------------------------*                     
003270 2200-99-FIM. EXIT.                                                       
003280*---------------------------------------------------*                     
003290*                                                                         
003300* CH-5377 22/02/17 JCS - CONFERE MESTRES LIDOS X REGRAVADOS               
003310*---------------------------------------------------*                     
003320 3000-FINALIZAR SECTION.                                                  
003330*---------------------------------------------------*                     
003340     IF WRK-FS-JACKPOT EQUAL '00'                                         
003350        WRITE FD-JACKPOT-SAIDA FROM FD-JACKPOT                            
003360        ADD 1 TO WRK-MESTRES-GRAVADOS                                     
003370     END-IF.                                                              
003380     DISPLAY 'JKP0100 - TOTAL DE MESTRES LIDOS.......: '                  
003390             WRK-MESTRES-LIDOS.                                           
003400     DISPLAY 'JKP0100 - TOTAL DE MESTRES REGRAVADOS...: '                 
003410             WRK-MESTRES-GRAVADOS.                                        
003420     DISPLAY 'JKP0100 - TOTAL DE APOSTAS LIDAS........: '                 
003430             WRK-APOSTAS-LIDAS.                                           
003440     DISPLAY 'JKP0100 - TOTAL DE CONTRIBUICOES GRAVADAS: '                
003450             WRK-CONTRIB-GRAVADAS.                                        
003460     COMPUTE WRK-PR = WRK-MESTRES-LIDOS - WRK-MESTRES-GRAVADOS.           
003470     IF WRK-PR NOT EQUAL ZERO                                             
003480        DISPLAY 'JKP0100 - *** LOTE FORA DE BALANCO - WRK-PR = '          
003490                WRK-PR                                                    
003500     ELSE                                                                 
003510        DISPLAY 'JKP0100 - LOTE BALANCEADO - LIDOS = REGRAVADOS'          
003520     END-IF.                                                              
003530     CLOSE JACKPOT-FILE JACKPOT-FILE-OUT BET-FILE CONTRIB-FILE.           
003540*---------------------------------------------------*                     
003550 3000-99-FIM. EXIT.                                                       
003560*---------------------------------------------------*                     
003570*                                                                         
003580*---------------------------------------------------*                     
003590 4000-TESTAR-STATUS SECTION.                                              
003600*---------------------------------------------------*                     
003610     PERFORM 4100-TESTARSTATUS-JACKPOT.                                   
003620     PERFORM 4200-TESTARSTATUS-BET.                                       
003630     PERFORM 4300-TESTARSTATUS-JKPSAI.                                    
003640     PERFORM 4400-TESTARSTATUS-CONTRIB.                                   
003650*---------------------------------------------------*                     
003660 4000-99-FIM. EXIT.                                                       
003670*---------------------------------------------------*                     
003680*                                                                         
003690*---------------------------------------------------*                     
003700 4100-TESTARSTATUS-JACKPOT SECTION.                                       
003710*---------------------------------------------------*                     
003720     IF WRK-FS-JACKPOT NOT EQUAL '00'                                     
003730        MOVE 'JKP0100 ' TO WRK-PROGRAMA                                   
003740        MOVE '4100'     TO WRK-SECAO                                      
003750        MOVE 'ERRO NA ABERTURA DO JACKPOT-FILE (MESTRE)'                  
003760          TO WRK-MENSAGEM                                                 
003770        MOVE WRK-FS-JACKPOT TO WRK-STATUS                                 
003780        PERFORM 9000-ERRO                                                 
003790     END-IF.                                                              
003800*---------------------------------------------------*                     
003810 4100-99-FIM. EXIT.                                                       
003820*---------------------------------------------------*                     
003830*                                                                         
003840*---------------------------------------------------*                     
003850 4200-TESTARSTATUS-BET SECTION.                                           
003860*---------------------------------------------------*                     
003870     IF WRK-FS-BET NOT EQUAL '00'                                         
003880        MOVE 'JKP0100 ' TO WRK-PROGRAMA                                   
003890        MOVE '4200'     TO WRK-SECAO                                      
003900        MOVE 'ERRO NA ABERTURA DO BET-FILE' TO WRK-MENSAGEM               
003910        MOVE WRK-FS-BET TO WRK-STATUS                                     
003920        PERFORM 9000-ERRO                                                 
003930     END-IF.                                                              
003940*---------------------------------------------------*                     
003950 4200-99-FIM. EXIT.                                                       
003960*---------------------------------------------------*                     
003970*                                                                         
003980*---------------------------------------------------*                     
003990 4300-TESTARSTATUS-JKPSAI SECTION.                                        
004000*---------------------------------------------------*                     
004010     IF WRK-FS-JKPSAI NOT EQUAL '00'                                      
004020        MOVE 'JKP0100 ' TO WRK-PROGRAMA                                   
004030        MOVE '4300'     TO WRK-SECAO                                      
004040        MOVE 'ERRO NA ABERTURA DO JACKPOT-FILE-OUT'                       
004050          TO WRK-MENSAGEM                                                 
004060        MOVE WRK-FS-JKPSAI TO WRK-STATUS                                  
004070        PERFORM 9000-ERRO                                                 
004080     END-IF.                                                              
004090*---------------------------------------------------*                     
004100 4300-99-FIM. EXIT.                                                       
004110*---------------------------------------------------*                     
004120*                                                                         
004130*---------------------------------------------------*                     
004140 4400-TESTARSTATUS-CONTRIB SECTION.                                       
004150*---------------------------------------------------*                     
004160     IF WRK-FS-CTB NOT EQUAL '00'                                         
004170        MOVE 'JKP0100 ' TO WRK-PROGRAMA                                   
004180        MOVE '4400'     TO WRK-SECAO                                      
004190        MOVE 'ERRO NA ABERTURA DO CONTRIB-FILE' TO WRK-MENSAGEM           
004200        MOVE WRK-FS-CTB TO WRK-STATUS                                     
004210        PERFORM 9000-ERRO                                                 
004220     END-IF.                                                              
004230*---------------------------------------------------*                     
004240 4400-99-FIM. EXIT.                                                       
004250*---------------------------------------------------*                     
004260*                                                                         
004270*---------------------------------------------------*                     
004280 9000-ERRO SECTION.                                                       
004290*---------------------------------------------------*                     
004300     DISPLAY WRK-MENSAGEM.                                                
004310     CALL 'GRAVALOG' USING WRK-DADOS.                                     
004320     GOBACK.                                                              
004330*---------------------------------------------------*                     
004340 9000-99-FIM. EXIT.                                                       
004350*---------------------------------------------------*                     
004360*                                                                         
004370*---------------------------------------------------*                     
004380 9100-ERRO-JACKPOT-NAO-ENCONTRADO SECTION.                                
004390*---------------------------------------------------*                     
004400     MOVE 'JKP0100 ' TO WRK-PROGRAMA.                                     
004410     MOVE '2000'     TO WRK-SECAO.                                        
004420     MOVE 'JACKPOT NAO CADASTRADO NO MESTRE - LOTE ABORTADO'              
004430       TO WRK-MENSAGEM.                                                   
004440     MOVE '99'       TO WRK-STATUS.                                       
004450     MOVE FD-BET-JACKPOT-ID TO WRK-DADOS-JACKPOT-ID.                      
004460     MOVE FD-BET-ID         TO WRK-DADOS-BET-ID.                          
004470     PERFORM 9000-ERRO.                                                   
004480*---------------------------------------------------*                     
004490 9100-99-FIM. EXIT.                                                       
004500*---------------------------------------------------*                     
004510*                                                                         
004520*---------------------------------------------------*                     
004530 9300-ERRO-TIPO-INVALIDO SECTION.                                         
004540*---------------------------------------------------*                     
004550     MOVE 'JKP0100 ' TO WRK-PROGRAMA.                                     
004560     MOVE '2060'     TO WRK-SECAO.                                        
004570     MOVE 'TIPO DE CONTRIBUICAO INVALIDO NO MESTRE DE JACKPOT'            
004580       TO WRK-MENSAGEM.                                                   
004590     MOVE '99'       TO WRK-STATUS.                                       
004600     MOVE FD-JKP-JACKPOT-ID TO WRK-DADOS-JACKPOT-ID.                      
004610     MOVE FD-BET-ID         TO WRK-DADOS-BET-ID.                          
004620     PERFORM 9000-ERRO.                                                   
004630*---------------------------------------------------*                     
004640 9300-99-FIM. EXIT.                                                       
004650*---------------------------------------------------*                     
                                                                                
