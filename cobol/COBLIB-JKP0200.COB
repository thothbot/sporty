000010*====================================================                     
000020*   P R O G R A M A   J K P 0 2 0 0                                       
000030*===================================================*                     
000040*  OBJETIVO: LOTE DE AVALIACAO DE PREMIACAO DO POOL  *                    
000050*            DO JACKPOT PROGRESSIVO. LE AS APOSTAS   *                    
000060*            (BET-FILE) E SUAS CONTRIBUICOES          *                   
000070*            (CONTRIB-FILE, GRAVADAS PELO JKP0100 NA *                    
000080*            MESMA ORDEM), CASA CADA GRUPO COM O      *                   
000090*            MESTRE DE JACKPOT (JACKPOT-FILE) E SORTEIA*                  
000100*            SE A APOSTA LEVA O POOL CORRENTE, PELA   *                   
000110*            ESTRATEGIA DE PREMIACAO DO JACKPOT       *                   
000120*            (FIXED/VARIABLE). APOSTA GANHADORA TEM   *                   
000130*            O POOL ZERADO DE VOLTA AO VALOR INICIAL  *                   
000140*            E UM REGISTRO GRAVADO EM REWARD-FILE.    *                   
000150*            UMA TABELA DE PREMIOS JA PAGOS E LIDA NO *                   
000160*            INICIO PARA GARANTIR QUE NENHUMA APOSTA  *                   
000170*            SEJA PREMIADA DUAS VEZES (IDEMPOTENCIA). *                   
000180*===================================================*                     
000190 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    JKP0200.                                                  
000210 AUTHOR.        VICTOR LEAL.                                              
000220 INSTALLATION.  FOURSYS.                                                  
000230 DATE-WRITTEN.  22/06/94.                                                 
000240 DATE-COMPILED.                                                           
000250 SECURITY.      USO RESTRITO AO DEPARTAMENTO DE PROCESSAMENTO             
000260                DE APOSTAS - COBLIB.                                      
000270*---------------------------------------------------*                     
000280*  HISTORICO DE ALTERACOES:                          *                    
000290*  DATA     RESP  CHAMADO     DESCRICAO              *                    
000300*  22/06/94 VL    ----------  CRIACAO ORIGINAL - LOTE*                    
000310*                              GENERICO DE CONFERENCIA*                   
000320*                              MESTRE X MOVIMENTO POR *                   
000330*                              FAIXA DE VALOR (MATCH/ *                   
000340*                              MERGE)                 *                   
000350*  11/11/96 VL    CH-0699     INCLUSAO DE CONTADORES  *                   
000360*                              DE CONTROLE NA          *                  
000370*                              FINALIZACAO             *                  
000380*  29/12/98 RSM   CH-2041     AJUSTE DE SECULO - Y2K  *                   
000390*                              (DATAS DE PROCESSAMENTO*                   
000400*                              PASSAM A 4 DIGITOS ANO)*                   
000410*  02/05/07 JCS   CH-3391     RELAYOUT COMPLETO PARA O*                   
000420*                              SUBSISTEMA DE JACKPOT   *                  
000430*                              PROGRESSIVO. PASSA A LER*                  
000440*                              BET-FILE/CONTRIB-FILE EM*                  
000450*                              PARALELO E A AVALIAR A  *                  
000460*                              PREMIACAO (FIXED/       *                  
000470*                              VARIABLE) CONTRA O MESTRE*                 
000480*                              JACKPOT-FILE. GRAVA     *                  
000490*                              REWARD-FILE QUANDO HA   *                  
000500*                              GANHADOR                *                  
000510*  17/10/11 MFS   CH-4403     INCLUSAO DA TABELA EM    *                  
000520*                              MEMORIA DE PREMIOS JA   *                  
000530*                              PAGOS (REWARD-FILE) PARA*                  
000540*                              EVITAR PAGAMENTO EM     *                  
000550*                              DUPLICIDADE - CARREGADA  *                 
000560*                              NA INICIALIZACAO E      *                  
000570*                              PESQUISADA VIA SEARCH ALL*                 
000580*  20/08/14 VL    CH-4877     SUBSTITUICAO DO SORTEIO  *                  
000590*                              MANUAL POR FUNCTION     *                  
000600*                              RANDOM NA AVALIACAO DA  *                  
000610*                              CHANCE DE PREMIO VARIAVEL*                 
000620*  22/02/17 JCS   CH-5378     CORRECAO DA FORMULA DA   *                  
000630*                              CHANCE EFETIVA NA        *                 
000640*                              ESTRATEGIA VARIAVEL -    *                 
000650*                              CHANCE DEVE CRESCER COM O*                 
000660*                              ENCHIMENTO DO POOL, NAO  *                 
000670*                              DIMINUIR (CHANCE BASE +  *                 
000680*                              PARCELA PROPORCIONAL AO  *                 
000690*                              POOL-RATIO)             *                  
000700*===================================================*                     
000710 ENVIRONMENT DIVISION.                                                    
000720 CONFIGURATION SECTION.                                                   
000730 SOURCE-COMPUTER. IBM-3090.                                               
000740 OBJECT-COMPUTER. IBM-3090.                                               
000750 SPECIAL-NAMES.                                                           
000760     C01 IS TOP-OF-FORM                                                   
000770     UPSI-0 ON  STATUS IS WRK-SW-RERUN-ATIVO                              
000780            OFF STATUS IS WRK-SW-RERUN-INATIVO.                           
000790 INPUT-OUTPUT SECTION.                                                    
000800 FILE-CONTROL.                                                            
000810     SELECT BET-FILE                                                      
000820         ASSIGN TO JKPBET                                                 
000830         FILE STATUS IS WRK-FS-BET.                                       
000840     SELECT CONTRIB-FILE                                                  
000850         ASSIGN TO JKPCTB                                                 
000860         FILE STATUS IS WRK-FS-CTB.                                       
000870     SELECT JACKPOT-FILE                                                  
000880         ASSIGN TO JKPMST                                                 
000890         FILE STATUS IS WRK-FS-JACKPOT.                                   
000900     SELECT JACKPOT-FILE-OUT                                              
000910         ASSIGN TO JKPMSTO                                                
000920         FILE STATUS IS WRK-FS-JKPSAI.                                    
000930     SELECT OPTIONAL REWARD-FILE                                          
000940         ASSIGN TO JKPRWD                                         CH-4403 
000950         FILE STATUS IS WRK-FS-RWD.                                       
000960 DATA DIVISION.                                                           
000970 FILE SECTION.                                                            
000980 FD  BET-FILE                                                             
000990     LABEL RECORDS ARE STANDARD.                                          
001000     COPY '#JKPBET'.                                                      
001010 FD  CONTRIB-FILE                                                         
001020     LABEL RECORDS ARE STANDARD.                                          
001030     COPY '#JKPCTB'.                                                      
001040 FD  JACKPOT-FILE                                                         
001050     LABEL RECORDS ARE STANDARD.                                          
001060     COPY '#JKPMST'.                                                      
001070 FD  JACKPOT-FILE-OUT                                                     
001080     LABEL RECORDS ARE STANDARD.                                          
001090 01  FD-JACKPOT-SAIDA           PIC X(389).                               
001100 01  FD-JACKPOT-SAIDA-R REDEFINES FD-JACKPOT-SAIDA.                       
001110     05  FD-JKS-JACKPOT-ID         PIC X(36).                             
001120     05  FILLER                    PIC X(353).                            
001130 FD  REWARD-FILE                                                          
001140     LABEL RECORDS ARE STANDARD.                                          
001150     COPY '#JKPRWD'.                                                      
001160 WORKING-STORAGE SECTION.                                                 
001170*---------------------------------------------------*                     
001180 01  FILLER PIC X(48) VALUE                                               
001190     '--- AREA DE STATUS DE ARQUIVOS - JKP0200 -----'.                    
001200 77  WRK-FS-BET              PIC X(02) VALUE '00'.                        
001210 77  WRK-FS-CTB               PIC X(02) VALUE '00'.                       
001220 77  WRK-FS-JACKPOT           PIC X(02) VALUE '00'.                       
001230 77  WRK-FS-JKPSAI            PIC X(02) VALUE '00'.                       
001240 77  WRK-FS-RWD               PIC X(02) VALUE '00'.                       
001250*---------------------------------------------------*                     
001260*---------------------------------------------------*                     
001270 01  FILLER PIC X(48) VALUE                                               
001280     '--- CONTADORES DE CONTROLE - JKP0200 ---------'.                    
001290 77  WRK-MESTRES-LIDOS        PIC S9(07) COMP VALUE ZERO.                 
001300 77  WRK-MESTRES-GRAVADOS     PIC S9(07) COMP VALUE ZERO.                 
001310 77  WRK-APOSTAS-LIDAS        PIC S9(07) COMP VALUE ZERO.                 
001320 77  WRK-PREMIOS-PAGOS        PIC S9(07) COMP VALUE ZERO.                 
001330 77  WRK-SEQ-PREMIO           PIC S9(09) COMP VALUE ZERO.                 
001340*---------------------------------------------------*                     
001350* CH-4403 17/10/11 MFS - TABELA DE PREMIOS JA PAGOS (IDEMPOTENCIA)        
001360 01  WRK-TABELA-PREMIOS.                                                  
001370     05  WRK-QTDE-PREMIOS     PIC S9(07) COMP VALUE ZERO.                 
001380     05  FILLER               PIC X(04)       VALUE SPACES.               
001390     05  WRK-PREMIO-REG OCCURS 5000 TIMES                                 
001400                         ASCENDING KEY IS WRK-PREMIO-BET-ID               
001410                         INDEXED BY WRK-IX-RWD.                           
001420         10  WRK-PREMIO-BET-ID    PIC X(36).                              
001430*---------------------------------------------------*                     
001440 01  FILLER PIC X(48) VALUE                                               
001450     '--- AREA DE AVALIACAO DA PREMIACAO ------------'.                   
001460 77  WRK-REWARD-AMOUNT        PIC S9(15)V9(4) VALUE ZERO.                 
001470 77  WRK-REWARD-AMOUNT-R REDEFINES                                        
001480     WRK-REWARD-AMOUNT PIC S9(19).                                        
001490 77  WRK-POOL-RATIO           PIC S9V9(4)     VALUE ZERO.                 
001500 77  WRK-CHANCE-EFETIVA       PIC S9V9(4)     VALUE ZERO.                 
001510 77  WRK-NUMERO-SORTEADO      PIC S9V9(4)     VALUE ZERO.                 
001520 77  WRK-SEQ-PREMIO-ED        PIC 9(09)       VALUE ZERO.                 
001530 77  WRK-REWARD-ID-GERADO     PIC X(36)       VALUE SPACES.               
001540 77  WRK-DATA-PROCESSAMENTO   PIC X(08)       VALUE SPACES.               
001550 77  WRK-DATA-PROCESSAMENTO-R REDEFINES                                   
001560     WRK-DATA-PROCESSAMENTO PIC 9(08).                                    
001570 77  WRK-LOTE-ORIGEM          PIC X(08)       VALUE 'JKP0200'.            
001580 77  WRK-SW-JA-PREMIADA       PIC X(01)       VALUE 'N'.                  
001590     88  WRK-APOSTA-JA-PREMIADA     VALUE 'S'.                            
001600     88  WRK-APOSTA-NAO-PREMIADA    VALUE 'N'.                            
001610*---------------------------------------------------*                     
001620     COPY '#GLOG'.                                                        
001630 PROCEDURE DIVISION.                                                      
001640*---------------------------------------------------*                     
001650 0000-PRINCIPAL SECTION.                                                  
001660*---------------------------------------------------*                     
001670     PERFORM 1000-INICIALIZAR.                                            
001680     PERFORM 2000-PROCESSAR                                               
001690         UNTIL WRK-FS-JACKPOT EQUAL '10'                                  
001700           AND WRK-FS-BET     EQUAL '10'.                                 
001710     PERFORM 3000-FINALIZAR.                                              
001720     STOP RUN.                                                            
001730*---------------------------------------------------*                     
001740 0000-99-FIM. EXIT.                                                       
001750*---------------------------------------------------*                     
001760*                                                                         
001770*---------------------------------------------------*                     
001780 1000-INICIALIZAR SECTION.                                                
001790*---------------------------------------------------*                     
001800     OPEN INPUT  JACKPOT-FILE                                             
001810          INPUT  BET-FILE                                                 
001820          INPUT  CONTRIB-FILE                                             
001830          OUTPUT JACKPOT-FILE-OUT.                                        
001840     PERFORM 4000-TESTAR-STATUS.                                          
001850     IF WRK-SW-RERUN-ATIVO                                                
001860        DISPLAY 'JKP0200 - UPSI-0 LIGADO - EXECUCAO EM MODO RERUN'        
001870     END-IF.                                                              
001880     ACCEPT WRK-DATA-PROCESSAMENTO FROM DATE YYYYMMDD.                    
001890     PERFORM 1050-CARREGAR-PREMIOS.                                       
001900     PERFORM 1100-VERIFICA-VAZIO.                                         
001910*---------------------------------------------------*                     
001920 1000-99-FIM. EXIT.                                                       
001930*---------------------------------------------------*                     
001940*                                                                         
001950* CH-4403 17/10/11 MFS - CARGA DA TABELA DE PREMIOS JA PAGOS              
001960*---------------------------------------------------*                     
001970 1050-CARREGAR-PREMIOS SECTION.                                           
001980*---------------------------------------------------*                     
001990     OPEN INPUT REWARD-FILE.                                              
002000     PERFORM 4500-TESTARSTATUS-REWARD.                                    
002010     MOVE ZERO TO WRK-QTDE-PREMIOS.                                       
002020     PERFORM 1060-LER-PREMIO.                                             
002030     PERFORM 1055-ACUMULAR-PREMIO UNTIL WRK-FS-RWD EQUAL '10'.            
002040     CLOSE REWARD-FILE.                                                   
002050     OPEN EXTEND REWARD-FILE.                                             
002060*---------------------------------------------------*                     
002070 1050-99-FIM. EXIT.                                                       
002080*---------------------------------------------------*                     
002090*                                                                         
002100*---------------------------------------------------*                     
002110 1055-ACUMULAR-PREMIO SECTION.                                            
002120*---------------------------------------------------*                     
002130     ADD 1 TO WRK-QTDE-PREMIOS.                                           
002140     SET WRK-IX-RWD TO WRK-QTDE-PREMIOS.                                  
002150     MOVE FD-RWD-BET-ID TO WRK-PREMIO-BET-ID (WRK-IX-RWD).                
002160     PERFORM 1060-LER-PREMIO.                                             
002170*---------------------------------------------------*                     
002180 1055-99-FIM. EXIT.                                                       
002190*---------------------------------------------------*                     
002200*                                                                         
002210*---------------------------------------------------*                     
002220 1060-LER-PREMIO SECTION.                                                 
002230*---------------------------------------------------*                     
002240     READ REWARD-FILE.                                                    
002250*---------------------------------------------------*                     
002260 1060-99-FIM. EXIT.                                                       
002270*---------------------------------------------------*                     
002280*                                                                         
002290*---------------------------------------------------*                     
002300 1100-VERIFICA-VAZIO SECTION.                                             
002310*---------------------------------------------------*                     
002320     READ JACKPOT-FILE.                                                   
002330     IF WRK-FS-JACKPOT EQUAL '00'                                         
002340        ADD 1 TO WRK-MESTRES-LIDOS                                        
002350     ELSE                                                                 
002360        IF WRK-FS-JACKPOT EQUAL '10'                                      
002370           DISPLAY 'JKP0200 - MESTRE DE JACKPOT VAZIO'                    
002380        END-IF                                                            
002390     END-IF.                                                              
002400     PERFORM 1110-LER-APOSTA-CONTRIB.                                     
002410     IF WRK-FS-BET EQUAL '00'                                             
002420        ADD 1 TO WRK-APOSTAS-LIDAS                                        
002430     ELSE                                                                 
002440        IF WRK-FS-BET EQUAL '10'                                          
002450           DISPLAY 'JKP0200 - ARQUIVO DE APOSTAS VAZIO'                   
002460        END-IF                                                            
002470     END-IF.                                                              
002480*---------------------------------------------------*                     
002490 1100-99-FIM. EXIT.                                                       
002500*---------------------------------------------------*                     
002510*                                                                         
002520*---------------------------------------------------*                     
002530 1110-LER-APOSTA-CONTRIB SECTION.                                         
002540*---------------------------------------------------*                     
002550     READ BET-FILE.                                                       
002560     IF WRK-FS-BET EQUAL '00'                                             
002570        READ CONTRIB-FILE                                                 
002580        IF WRK-FS-CTB NOT EQUAL '00'                                      
002590           PERFORM 9200-ERRO-CONTRIB-NAO-ENCONTRADA                       
002600        END-IF                                                            
002610        IF FD-CTB-BET-ID NOT EQUAL FD-BET-ID                              
002620           PERFORM 9200-ERRO-CONTRIB-NAO-ENCONTRADA                       
002630        END-IF                                                            
002640     END-IF.                                                              
002650*---------------------------------------------------*                     
002660 1110-99-FIM. EXIT.                                                       
002670*---------------------------------------------------*                     
002680*                                                                         
002690*---------------------------------------------------*                     
002700 2000-PROCESSAR SECTION.                                                  
002710*---------------------------------------------------*                     
002720     EVALUATE TRUE                                                        
002730       WHEN WRK-FS-JACKPOT EQUAL '10'                                     
002740         PERFORM 9100-ERRO-JACKPOT-NAO-ENCONTRADO                         
002750       WHEN WRK-FS-BET EQUAL '10'                                         
002760         WRITE FD-JACKPOT-SAIDA FROM FD-JACKPOT                           
002770         ADD 1 TO WRK-MESTRES-GRAVADOS                                    
002780         READ JACKPOT-FILE                                                
002790         IF WRK-FS-JACKPOT EQUAL '00'                                     
002800            ADD 1 TO WRK-MESTRES-LIDOS                                    
002810         END-IF                                                           
002820       WHEN FD-JKP-JACKPOT-ID LESS FD-BET-JACKPOT-ID                      
002830         WRITE FD-JACKPOT-SAIDA FROM FD-JACKPOT                           
002840         ADD 1 TO WRK-MESTRES-GRAVADOS                                    
002850         READ JACKPOT-FILE                                                
002860         IF WRK-FS-JACKPOT EQUAL '00'                                     
002870            ADD 1 TO WRK-MESTRES-LIDOS                                    
002880         END-IF                                                           
002890       WHEN FD-JKP-JACKPOT-ID EQUAL FD-BET-JACKPOT-ID                     
002900         PERFORM 2500-VERIFICAR-PREMIADO                                  
002910         IF WRK-APOSTA-NAO-PREMIADA                                       
002920            PERFORM 2060-SELECIONAR-ESTRATEGIA                            
002930         END-IF                                                           
002940         PERFORM 1110-LER-APOSTA-CONTRIB                                  
002950         IF WRK-FS-BET EQUAL '00'                                         
002960            ADD 1 TO WRK-APOSTAS-LIDAS                                    
002970         ELSE                                                             
002980            MOVE HIGH-VALUES TO FD-BET-JACKPOT-ID                         
002990         END-IF                                                           
003000         IF FD-BET-JACKPOT-ID NOT EQUAL FD-JKP-JACKPOT-ID                 
003010            PERFORM 2090-REGRAVAR-MESTRE                                  
003020            READ JACKPOT-FILE                                             
003030            IF WRK-FS-JACKPOT EQUAL '00'                                  
003040               ADD 1 TO WRK-MESTRES-LIDOS                                 
003050            END-IF                                                        
003060         END-IF                                                           
003070       WHEN FD-JKP-JACKPOT-ID GREATER FD-BET-JACKPOT-ID                   
003080         PERFORM 9100-ERRO-JACKPOT-NAO-ENCONTRADO                         
003090     END-EVALUATE.                                                        
003100*---------------------------------------------------*                     
003110 2000-99-FIM. EXIT.                                                       
003120*---------------------------------------------------*                     
003130*                                                                         
003140* CH-3391 02/05/07 JCS - SELECAO DE ESTRATEGIA DE PREMIACAO               
003150*---------------------------------------------------*                     
003160 2060-SELECIONAR-ESTRATEGIA SECTION.                                      
003170*---------------------------------------------------*                     
003180     EVALUATE TRUE                                                        
003190       WHEN FD-JKP-PREMIO-FIXO                                            
003200         PERFORM 2300-AVALIAR-FIXO                                        
003210       WHEN FD-JKP-PREMIO-VARIAVEL                                        
003220         PERFORM 2400-AVALIAR-VARIAVEL                                    
003230       WHEN OTHER                                                         
003240         PERFORM 9300-ERRO-TIPO-INVALIDO                                  
003250     END-EVALUATE.                                                        
003260*---------------------------------------------------*                     
003270 2060-99-FIM. EXIT.                                                       
003280*---------------------------------------------------*                     
003290*                                                                         
003300*---------------------------------------------------*                     
003310 2090-REGRAVAR-MESTRE SECTION.                                            
003320*---------------------------------------------------*                     
003330     WRITE FD-JACKPOT-SAIDA FROM FD-JACKPOT.                              
003340     ADD 1 TO WRK-MESTRES-GRAVADOS.                                       
003350*---------------------------------------------------*                     
003360 2090-99-FIM. EXIT.                                                       
003370*---------------------------------------------------*                     
003380*                                                                         
003390* CH-3391 02/05/07 JCS - ESTRATEGIA FIXA DE PREMIACAO                     
003400*---------------------------------------------------*                     
003410 2300-AVALIAR-FIXO SECTION.                                               
003420*---------------------------------------------------*                     
003430* CH-4877 20/08/14 VL - SORTEIO VIA FUNCTION RANDOM                       
003440     COMPUTE WRK-NUMERO-SORTEADO ROUNDED = FUNCTION RANDOM.               
003450     IF WRK-NUMERO-SORTEADO LESS FD-JKP-REWARD-CHANCE-PCT                 
003460        PERFORM 2600-PAGAR-PREMIO                                         
003470     END-IF.                                                              
003480*---------------------------------------------------*                     
003490 2300-99-FIM. EXIT.                                                       
003500*---------------------------------------------------*                     
003510*                                                                         
003520* CH-3391 02/05/07 JCS - ESTRATEGIA VARIAVEL DE PREMIACAO                 
003530* CH-5378 22/02/17 JCS - CHANCE EFETIVA = CHANCE BASE MAIS                
003540*                         PARCELA PROPORCIONAL AO POOL-RATIO,             
003550*                         CRESCENTE COM O ENCHIMENTO DO POOL              
003560*                         (VIDE HISTORICO DE ALTERACOES)                  
003570*---------------------------------------------------*                     
003580 2400-AVALIAR-VARIAVEL SECTION.                                           
003590*---------------------------------------------------*                     
003600     IF FD-JKP-MAX-POOL-LIMIT NOT GREATER THAN ZERO                       
003610        PERFORM 2300-AVALIAR-FIXO                                         
003620     ELSE                                                                 
003630        COMPUTE WRK-POOL-RATIO ROUNDED =                                  
003640                FD-JKP-CURRENT-POOL-VALUE / FD-JKP-MAX-POOL-LIMIT         
003650        IF WRK-POOL-RATIO NOT LESS THAN 1                                 
003660           PERFORM 2600-PAGAR-PREMIO                                      
003670        ELSE                                                              
003680           COMPUTE WRK-CHANCE-EFETIVA ROUNDED =                           
003690                   FD-JKP-REWARD-CHANCE-PCT +                             
003700                   (WRK-POOL-RATIO *                                      
003710                    (1 - FD-JKP-REWARD-CHANCE-PCT))                       
003720* CH-4877 20/08/14 VL - SORTEIO VIA FUNCTION RANDOM                       
003730           COMPUTE WRK-NUMERO-SORTEADO ROUNDED = FUNCTION RANDOM          
003740           IF WRK-NUMERO-SORTEADO LESS WRK-CHANCE-EFETIVA                 
003750              PERFORM 2600-PAGAR-PREMIO                                   
003760           END-IF                                                         
003770        END-IF                                                            
003780     END-IF.                                                              
003790*---------------------------------------------------*                     
003800 2400-99-FIM. EXIT.                                                       
003810*---------------------------------------------------*                     
003820*                                                                         
003830* CH-4403 17/10/11 MFS - PESQUISA NA TABELA DE PREMIOS JA PAGOS           
003840*---------------------------------------------------*                     
003850 2500-VERIFICAR-PREMIADO SECTION.                                         
003860*---------------------------------------------------*                     
003870     MOVE 'N' TO WRK-SW-JA-PREMIADA.                                      
003880     IF WRK-QTDE-PREMIOS GREATER ZERO                                     
003890        SET WRK-IX-RWD TO 1                                               
003900        SEARCH ALL WRK-PREMIO-REG                                         
003910           WHEN WRK-PREMIO-BET-ID (WRK-IX-RWD) EQUAL FD-BET-ID            
003920              MOVE 'S' TO WRK-SW-JA-PREMIADA                              
003930        END-SEARCH                                                        
003940     END-IF.                                                              
003950*---------------------------------------------------*                     
003960 2500-99-FIM. EXIT.                                                       
003970*---------------------------------------------------*                     
003980*                                                                         
003990*---------------------------------------------------*                     
004000 2600-PAGAR-PREMIO SECTION.                                               
004010*---------------------------------------------------*                     
004020     PERFORM 2650-GERAR-REWARD-ID.                                        
004030     MOVE FD-JKP-CURRENT-POOL-VALUE TO WRK-REWARD-AMOUNT.                 
004040     MOVE WRK-REWARD-ID-GERADO TO FD-RWD-REWARD-ID.                       
004050     MOVE FD-BET-ID            TO FD-RWD-BET-ID.                          
004060     MOVE FD-BET-USER-ID       TO FD-RWD-USER-ID.                         
004070     MOVE FD-BET-JACKPOT-ID    TO FD-RWD-JACKPOT-ID.                      
004080     MOVE WRK-REWARD-AMOUNT    TO FD-RWD-REWARD-AMOUNT.                   
004090     MOVE WRK-DATA-PROCESSAMENTO TO FD-RWD-DATA-PAGAMENTO.                
004100     MOVE WRK-LOTE-ORIGEM      TO FD-RWD-LOTE-PAGAMENTO.                  
004110     WRITE FD-REWARD.                                                     
004120     ADD 1 TO WRK-PREMIOS-PAGOS.                                          
004130     MOVE FD-JKP-INITIAL-POOL-VALUE TO FD-JKP-CURRENT-POOL-VALUE.         
004140     MOVE WRK-DATA-PROCESSAMENTO     TO FD-JKP-DATA-ULT-ATUALIZ.          
004150     MOVE WRK-LOTE-ORIGEM            TO FD-JKP-LOTE-ULT-ATUALIZ.          
004160*---------------------------------------------------*                     
004170 2600-99-FIM. EXIT.                                                       
004180*---------------------------------------------------*                     
004190*                                                                         
004200*---------------------------------------------------*                     
004210 2650-GERAR-REWARD-ID SECTION.                                            
004220*---------------------------------------------------*                     
004230     ADD 1 TO WRK-SEQ-PREMIO.                                             
004240     MOVE WRK-SEQ-PREMIO TO WRK-SEQ-PREMIO-ED.                            
004250     MOVE SPACES TO WRK-REWARD-ID-GERADO.                                 
004260     STRING 'RWD-' DELIMITED BY SIZE                                      
004270            WRK-DATA-PROCESSAMENTO DELIMITED BY SIZE                      
004280            '-' DELIMITED BY SIZE                                         
004290            WRK-LOTE-ORIGEM DELIMITED BY SIZE                             
004300            '-' DELIMITED BY SIZE                                         
004310            WRK-SEQ-PREMIO-ED DELIMITED BY SIZE                           
004320       INTO WRK-REWARD-ID-GERADO.                                         
004330*---------------------------------------------------*                     
004340 2650-99-FIM. EXIT.                                                       
004350*---------------------------------------------------*                     
004360*                                                                         
004370*---------------------------------------------------*                     
004380 3000-FINALIZAR SECTION.                                                  
004390*---------------------------------------------------*                     
004400     IF WRK-FS-JACKPOT EQUAL '00'                                         
004410        WRITE FD-JACKPOT-SAIDA FROM FD-JACKPOT                            
004420        ADD 1 TO WRK-MESTRES-GRAVADOS                                     
004430     END-IF.                                                              
004440     DISPLAY 'JKP0200 - TOTAL DE MESTRES LIDOS.......: '                  
004450             WRK-MESTRES-LIDOS.                                           
004460     DISPLAY 'JKP0200 - TOTAL DE MESTRES REGRAVADOS...: '                 
004470             WRK-MESTRES-GRAVADOS.                                        
004480     DISPLAY 'JKP0200 - TOTAL DE APOSTAS LIDAS........: '                 
004490             WRK-APOSTAS-LIDAS.                                           
004500     DISPLAY 'JKP0200 - TOTAL DE PREMIOS PAGOS........: '                 
004510             WRK-PREMIOS-PAGOS.                                           
004520     CLOSE JACKPOT-FILE JACKPOT-FILE-OUT BET-FILE CONTRIB-FILE            
004530           REWARD-FILE.                                                   
004540*---------------------------------------------------*                     
004550 3000-99-FIM. EXIT.                                                       
004560*---------------------------------------------------*                     
004570*                                                                         
004580* CH-4403 17/10/11 MFS - REWARD-FILE E ABERTO E TESTADO EM 1050           
004590*                         (OPEN INPUT SEGUIDO DE OPEN EXTEND)             
004600*---------------------------------------------------*                     
004610 4000-TESTAR-STATUS SECTION.                                              
004620*---------------------------------------------------*                     
004630     PERFORM 4100-TESTARSTATUS-JACKPOT.                                   
004640     PERFORM 4200-TESTARSTATUS-BET.                                       
004650     PERFORM 4300-TESTARSTATUS-JKPSAI.                                    
004660     PERFORM 4400-TESTARSTATUS-CONTRIB.                                   
004670*---------------------------------------------------*                     
004680 4000-99-FIM. EXIT.                                                       
004690*---------------------------------------------------*                     
004700*                                                                         
004710*---------------------------------------------------*                     
004720 4100-TESTARSTATUS-JACKPOT SECTION.                                       
004730*---------------------------------------------------*                     
004740     IF WRK-FS-JACKPOT NOT EQUAL '00'                                     
004750        MOVE 'JKP0200 ' TO WRK-PROGRAMA                                   
004760        MOVE '4100'     TO WRK-SECAO                                      
004770        MOVE 'ERRO NA ABERTURA DO JACKPOT-FILE (MESTRE)'                  
004780          TO WRK-MENSAGEM                                                 
004790        MOVE WRK-FS-JACKPOT TO WRK-STATUS                                 
004800        PERFORM 9000-ERRO                                                 
004810     END-IF.                                                              
004820*---------------------------------------------------*                     
004830 4100-99-FIM. EXIT.                                                       
004840*---------------------------------------------------*                     
004850*                                                                         
004860*---------------------------------------------------*                     
004870 4200-TESTARSTATUS-BET SECTION.                                           
004880*---------------------------------------------------*                     
004890     IF WRK-FS-BET NOT EQUAL '00'                                         
004900        MOVE 'JKP0200 ' TO WRK-PROGRAMA                                   
004910        MOVE '4200'     TO WRK-SECAO                                      
004920        MOVE 'ERRO NA ABERTURA DO BET-FILE' TO WRK-MENSAGEM               
004930        MOVE WRK-FS-BET TO WRK-STATUS                                     
004940        PERFORM 9000-ERRO                                                 
004950     END-IF.                                                              
004960*---------------------------------------------------*                     
004970 4200-99-FIM. EXIT.                                                       
004980*---------------------------------------------------*                     
004990*                                                                         
005000*---------------------------------------------------*                     
005010 4300-TESTARSTATUS-JKPSAI SECTION.                                        
005020*---------------------------------------------------*                     
005030     IF WRK-FS-JKPSAI NOT EQUAL '00'                                      
005040        MOVE 'JKP0200 ' TO WRK-PROGRAMA                                   
005050        MOVE '4300'     TO WRK-SECAO                                      
005060        MOVE 'ERRO NA ABERTURA DO JACKPOT-FILE-OUT'                       
005070          TO WRK-MENSAGEM                                                 
005080        MOVE WRK-FS-JKPSAI TO WRK-STATUS                                  
005090        PERFORM 9000-ERRO                                                 
005100     END-IF.                                                              
005110*---------------------------------------------------*                     
005120 4300-99-FIM. EXIT.                                                       
005130*---------------------------------------------------*                     
005140*                                                                         
005150*---------------------------------------------------*                     
005160 4400-TESTARSTATUS-CONTRIB SECTION.                                       
005170*---------------------------------------------------*                     
005180     IF WRK-FS-CTB NOT EQUAL '00'                                         
005190        MOVE 'JKP0200 ' TO WRK-PROGRAMA                                   
005200        MOVE '4400'     TO WRK-SECAO                                      
005210        MOVE 'ERRO NA ABERTURA DO CONTRIB-FILE' TO WRK-MENSAGEM           
005220        MOVE WRK-FS-CTB TO WRK-STATUS                                     
005230        PERFORM 9000-ERRO                                                 
005240     END-IF.                                                              
005250*---------------------------------------------------*                     
005260 4400-99-FIM. EXIT.                                                       
005270*---------------------------------------------------*                     
005280*                                                                         
005290*---------------------------------------------------*                     
005300 4500-TESTARSTATUS-REWARD SECTION.                                        
005310*---------------------------------------------------*                     
005320     IF WRK-FS-RWD NOT EQUAL '00' AND WRK-FS-RWD NOT EQUAL '05'           
005330        MOVE 'JKP0200 ' TO WRK-PROGRAMA                                   
005340        MOVE '4500'     TO WRK-SECAO                                      
005350        MOVE 'ERRO NA ABERTURA DO REWARD-FILE' TO WRK-MENSAGEM            
005360        MOVE WRK-FS-RWD TO WRK-STATUS                                     
005370        PERFORM 9000-ERRO                                                 
005380     END-IF.                                                              
005390*---------------------------------------------------*                     
005400 4500-99-FIM. EXIT.                                                       
005410*---------------------------------------------------*                     
005420*                                                                         
005430*---------------------------------------------------*                     
005440 9000-ERRO SECTION.                                                       
005450*---------------------------------------------------*                     
005460     DISPLAY WRK-MENSAGEM.                                                
005470     CALL 'GRAVALOG' USING WRK-DADOS.                                     
005480     GOBACK.                                                              
005490*---------------------------------------------------*                     
005500 9000-99-FIM. EXIT.                                                       
005510*---------------------------------------------------*                     
005520*                                                                         
005530*---------------------------------------------------*                     
005540 9100-ERRO-JACKPOT-NAO-ENCONTRADO SECTION.                                
005550*---------------------------------------------------*                     
005560     MOVE 'JKP0200 ' TO WRK-PROGRAMA.                                     
005570     MOVE '2000'     TO WRK-SECAO.                                        
005580     MOVE 'JACKPOT NAO CADASTRADO NO MESTRE - LOTE ABORTADO'              
005590       TO WRK-MENSAGEM.                                                   
005600     MOVE '99'       TO WRK-STATUS.                                       
005610     MOVE FD-BET-JACKPOT-ID TO WRK-DADOS-JACKPOT-ID.                      
005620     MOVE FD-BET-ID         TO WRK-DADOS-BET-ID.                          
005630     PERFORM 9000-ERRO.                                                   
005640*---------------------------------------------------*                     
005650 9100-99-FIM. EXIT.                                                       
005660*---------------------------------------------------*                     
005670*                                                                         
005680*---------------------------------------------------*                     
005690 9200-ERRO-CONTRIB-NAO-ENCONTRADA SECTION.                                
005700*---------------------------------------------------*                     
005710     MOVE 'JKP0200 ' TO WRK-PROGRAMA.                                     
005720     MOVE '1110'     TO WRK-SECAO.                                        
005730     MOVE 'CONTRIBUICAO NAO ENCONTRADA PARA A APOSTA'                     
005740       TO WRK-MENSAGEM.                                                   
005750     MOVE '99'       TO WRK-STATUS.                                       
005760     MOVE FD-BET-JACKPOT-ID TO WRK-DADOS-JACKPOT-ID.                      
005770     MOVE FD-BET-ID         TO WRK-DADOS-BET-ID.                          
005780     PERFORM 9000-ERRO.                                                   
005790*---------------------------------------------------*                     
005800 9200-99-FIM. EXIT.                                                       
005810*---------------------------------------------------*                     
005820*                                                                         
005830*---------------------------------------------------*                     
005840 9300-ERRO-TIPO-INVALIDO SECTION.                                         
005850*---------------------------------------------------*                     
005860     MOVE 'JKP0200 ' TO WRK-PROGRAMA.                                     
005870     MOVE '2060'     TO WRK-SECAO.                                        
005880     MOVE 'TIPO DE PREMIACAO INVALIDO NO MESTRE DE JACKPOT'               
005890       TO WRK-MENSAGEM.                                                   
005900     MOVE '99'       TO WRK-STATUS.                                       
005910     MOVE FD-JKP-JACKPOT-ID TO WRK-DADOS-JACKPOT-ID.                      
005920     MOVE FD-BET-ID         TO WRK-DADOS-BET-ID.                          
005930     PERFORM 9000-ERRO.                                                   
005940*---------------------------------------------------*                     
005950 9300-99-FIM. EXIT.                                                       
005960*---------------------------------------------------*                     
                                                                                
